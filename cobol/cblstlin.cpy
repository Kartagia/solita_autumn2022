000100******************************************************************
000200*    CBLSTLIN -- JOURNEY LISTING REPORT PRINT LINES               *
000300*    HEADING, DETAIL (ONE PER LISTED JOURNEY) AND GRAND-TOTAL     *
000400*    LINES FOR THE DESCENDING-DEPARTURE-TIME LISTING.             *
000500******************************************************************
000600 01  CBL-HEADING-LINE.
000700     05  FILLER                    PIC X(09) VALUE 'JOURNEY  '.
000800     05  FILLER                    PIC X(01) VALUE SPACE.
000900     05  FILLER                    PIC X(19) VALUE 'DEPARTURE TIME     '.
001000     05  FILLER                    PIC X(01) VALUE SPACE.
001100     05  FILLER                    PIC X(19) VALUE 'RETURN TIME        '.
001200     05  FILLER                    PIC X(01) VALUE SPACE.
001300     05  FILLER                    PIC X(30) VALUE
001400         'DEPARTURE STATION             '.
001500     05  FILLER                    PIC X(01) VALUE SPACE.
001600     05  FILLER                    PIC X(30) VALUE
001700         'RETURN STATION                '.
001800     05  FILLER                    PIC X(01) VALUE SPACE.
001900     05  FILLER                    PIC X(07) VALUE 'DIST-M '.
002000     05  FILLER                    PIC X(01) VALUE SPACE.
002100     05  FILLER                    PIC X(07) VALUE 'DUR-SEC'.
002200*
002300 01  CBL-DETAIL-LINE.
002400     05  CBL-DT-ID                 PIC 9(09).
002500     05  FILLER                    PIC X(01) VALUE SPACE.
002600     05  CBL-DT-DEPARTURE-TIME     PIC X(19).
002700     05  FILLER                    PIC X(01) VALUE SPACE.
002800     05  CBL-DT-RETURN-TIME        PIC X(19).
002900     05  FILLER                    PIC X(01) VALUE SPACE.
003000     05  CBL-DT-DEP-STATION-NAME   PIC X(30).
003100     05  FILLER                    PIC X(01) VALUE SPACE.
003200     05  CBL-DT-RET-STATION-NAME   PIC X(30).
003300     05  FILLER                    PIC X(01) VALUE SPACE.
003400     05  CBL-DT-DISTANCE-M         PIC 9(07).
003500     05  FILLER                    PIC X(01) VALUE SPACE.
003600     05  CBL-DT-DURATION-SEC       PIC 9(07).
003700*
003750*    2003-02-11 TMJ REQ-0356 TOTAL FIELDS WIDENED TO 11 DIGITS TO
003760*                   MATCH CBL-TOTAL-ACCUM -- WERE TRUNCATING HIGH-
003770*                   ORDER DIGITS ON A LARGE-VOLUME RERUN.
003800 01  CBL-TOTAL-LINE.
003900     05  FILLER                    PIC X(14) VALUE 'JOURNEY COUNT:'.
004000     05  CBL-TOT-COUNT             PIC ZZ,ZZZ,ZZZ,ZZ9.
004100     05  FILLER                    PIC X(03) VALUE SPACES.
004200     05  FILLER                    PIC X(15) VALUE 'TOTAL DISTANCE:'.
004300     05  CBL-TOT-DISTANCE          PIC ZZ,ZZZ,ZZZ,ZZ9.
004400     05  FILLER                    PIC X(03) VALUE SPACES.
004500     05  FILLER                    PIC X(15) VALUE 'TOTAL DURATION:'.
004600     05  CBL-TOT-DURATION          PIC ZZ,ZZZ,ZZZ,ZZ9.
004700*
004800 01  CBL-TOTAL-ACCUM.
004900     05  CBL-ACC-COUNT             PIC S9(11) COMP-3 VALUE ZERO.
005000     05  CBL-ACC-DISTANCE          PIC S9(11) COMP-3 VALUE ZERO.
005100     05  CBL-ACC-DURATION          PIC S9(11) COMP-3 VALUE ZERO.
005150     05  FILLER                    PIC X(01) VALUE SPACE.
