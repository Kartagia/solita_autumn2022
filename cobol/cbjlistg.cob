000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. CBJLISTG.
000300       AUTHOR. R K HOLM.
000400       INSTALLATION. T54 SYSTEMS DIVISION.
000500       DATE-WRITTEN. 08/1987.
000600       DATE-COMPILED.
000700       SECURITY. NONE.
000800********************************************************************
000900*    C H A N G E   L O G                                          *
001000*                                                                  *
001100*  08/1987  RKH  ORIG     ORIGINAL CODING FOR JOURNEY LISTING.     *
001200*  09/1987  TMJ  REQ-0116 SHARED JOURNEY STORE LAYOUT WITH FILEPASS*
001300*  03/1988  RKH  REQ-0141 ADDED GRAND-TOTAL LINE.                  *
001400*  11/1988  TMJ  REQ-0202 RANGE-PARM CARD ADDED (WAS FULL FILE     *
001500*                LISTING ONLY).                                    *
001600*  08/1990  PLS  REQ-0299 STATION NAME WIDTH MATCHED TO CBJIMPRT.  *
001700*  01/1991  TMJ  REQ-0312 JOURNEY ID WIDENED TO 9(09) TO MATCH     *
001800*                CBJIMPRT'S JOURNEY ID COUNTER.                    *
001900*  06/1992  PLS  REQ-0356 TOTALS WIDENED TO 11 DIGITS.             *
002000*  10/1994  TMJ  REQ-0421 SORT NOW BREAKS TIES BY JOURNEY ID.      *
002100*  06/1998  PLS  REQ-0534 Y2K -- DEPARTURE/RETURN TIME FIELDS      *
002200*                REVIEWED, 4-DIGIT YEAR ALREADY IN STORE RECORD.   *
002300*  11/1998  PLS  REQ-0534 Y2K -- SIGN-OFF, NO CHANGES REQUIRED.    *
002400*  07/1999  RKH  REQ-0562 RANGE-PARM CARD NOW VALIDATED NUMERIC    *
002500*                BEFORE USE (WAS ABENDING ON A BLANK CARD).        *
002600*  08/2003  KAL  REQ-0649 JOURNEY STORE NOW READ AS JRNYIN2 (WAS   *
002700*                JRNYOUT) TO MATCH CBJIMPRT'S RENAMED DD.          *
002800********************************************************************
002900********************************************************************
003000*                                                                  *
003100*A    ABSTRACT..                                                   *
003200*  LISTING SORTS THE JOURNEY STORE (JRNYIN2) BY DEPARTURE TIME     *
003300*  DESCENDING, TIES BROKEN BY JOURNEY ID ASCENDING, AND PRINTS A   *
003400*  COLUMNAR REPORT (RPTLIST) FOR THE ROW-NUMBER RANGE GIVEN ON     *
003500*  THE RANGE-PARM CARD (RANGEIN) -- START ROW INCLUDED, END ROW    *
003600*  EXCLUDED, ROWS COUNTED 1-UP IN THE SORTED ORDER.  A GRAND-TOTAL *
003700*  LINE (JOURNEY COUNT, TOTAL DISTANCE, TOTAL DURATION) FOLLOWS    *
003800*  THE LAST DETAIL LINE PRINTED, EVEN WHEN THE RANGE IS EMPTY.     *
003900*                                                                  *
004000*J    JCL..                                                        *
004100*                                                                  *
004200* //CBJLISTG EXEC PGM=CBJLISTG                                     *
004300* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                  *
004400* //SYSOUT   DD SYSOUT=*                                           *
004500* //JRNYIN2  DD DSN=T54.T9511F0.CBJIMPRT.STORE.DATA,DISP=SHR       *
004600* //RANGEIN  DD DSN=T54.T9511F0.CBJLISTG.RANGE.CARD,DISP=SHR       *
004700* //RPTLIST  DD SYSOUT=*                                           *
004800* //SORTWK1  DD UNIT=SYSDA,SPACE=(CYL,(10,10))                     *
004900* //SORTWK2  DD UNIT=SYSDA,SPACE=(CYL,(10,10))                     *
005000* //SYSIPT   DD DUMMY                                               *
005100* //*                                                               *
005200*                                                                  *
005300*P    ENTRY PARAMETERS..                                           *
005400*     RANGE-PARM CARD (RANGEIN) -- COLS 1-7 START ROW, COLS 8-14   *
005500*     END ROW, BOTH PIC 9(07), ZONED DECIMAL, RIGHT JUSTIFIED.     *
005600*                                                                  *
005700*E    ERRORS DETECTED BY THIS ELEMENT..                            *
005800*     I/O ERROR ON FILES                                           *
005900*     RANGE-PARM CARD NOT NUMERIC (TREATED AS AN EMPTY RANGE)      *
006000*                                                                  *
006100*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
006200*     NONE.                                                        *
006300*                                                                  *
006400*U    USER CONSTANTS AND TABLES REFERENCED..                       *
006500*     NONE.                                                        *
006600*                                                                  *
006700********************************************************************
006800       ENVIRONMENT DIVISION.
006900       CONFIGURATION SECTION.
007000       SPECIAL-NAMES.
007100           C01 IS TOP-OF-FORM
007200           CLASS CB-NUMERIC-CLASS IS '0' THRU '9'
007300           UPSI-0 ON STATUS IS CB-TEST-RUN-SW
007400                  OFF STATUS IS CB-PROD-RUN-SW.
007500       INPUT-OUTPUT SECTION.
007600       FILE-CONTROL.
007700           SELECT JOURNEY-STORE ASSIGN TO JRNYIN2
007800               FILE STATUS IS WS-STORE-FILE-STATUS.
007900           SELECT RANGE-PARM-FILE ASSIGN TO RANGEIN
008000               ORGANIZATION IS LINE SEQUENTIAL
008100               FILE STATUS IS WS-PARM-FILE-STATUS.
008200           SELECT LISTING-RPT-FILE ASSIGN TO RPTLIST
008300               FILE STATUS IS WS-RPT-FILE-STATUS.
008400           SELECT SORT-WORK-FILE ASSIGN TO SORTWK1.
008500       DATA DIVISION.
008600       FILE SECTION.
008700       FD  JOURNEY-STORE
008800           RECORDING MODE IS F
008900           BLOCK CONTAINS 0 RECORDS.
009000       01  JOURNEY-STORE-REC             PIC X(151).
009100       FD  RANGE-PARM-FILE
009200           LABEL RECORDS ARE STANDARD.
009300       01  RANGE-PARM-FILE-REC           PIC X(80).
009400       FD  LISTING-RPT-FILE
009500           RECORDING MODE IS F
009600           BLOCK CONTAINS 0 RECORDS.
009700       01  LISTING-RPT-REC                PIC X(133).
009800       SD  SORT-WORK-FILE.
009900       01  SD-SORT-RECORD.
010000           05  SRT-DEPARTURE-TIME        PIC X(19).
010100           05  SRT-ID                    PIC 9(09).
010200           05  SRT-RETURN-TIME           PIC X(19).
010300           05  SRT-DEP-STATION-ID        PIC 9(05).
010400           05  SRT-RET-STATION-ID        PIC 9(05).
010500           05  SRT-DURATION-SEC          PIC 9(07).
010600           05  SRT-DISTANCE-M            PIC 9(07).
010700           05  SRT-DEP-STATION-NAME      PIC X(30).
010800           05  SRT-RET-STATION-NAME      PIC X(30).
010900           05  FILLER                    PIC X(01).
011000       01  SD-SORT-KEYVIEW REDEFINES SD-SORT-RECORD.
011100*    ALTERNATE VIEW -- KEY FIELDS ONLY, USED BY 3010-RETURN-AND-
011200*    PRINT WHEN TRACING A TIE-BREAK DURING TESTING.
011300           05  FILLER                    PIC X(19).
011400           05  SRT-KV-ID                 PIC 9(09).
011500           05  FILLER                    PIC X(104).
011600       EJECT
011700       WORKING-STORAGE SECTION.
011800       01  FILLER PIC X(32)
011900            VALUE 'CBJLISTG WORKING STORAGE BEGINS'.
012000********************************************************************
012100*    DATA AREAS                                                    *
012200********************************************************************
012300       COPY CBJSTREC.
012400       EJECT
012500       COPY CBLSTLIN.
012600       EJECT
012700********************************************************************
012800*    RANGE-PARM CARD LAYOUT AND EDIT VIEW                          *
012900********************************************************************
013000       01  CBP-RANGE-PARM-RECORD.
013100           05  CBP-START-ROW             PIC 9(07).
013200           05  CBP-END-ROW               PIC 9(07).
013300           05  FILLER                    PIC X(66).
013400       01  CBP-RANGE-PARM-EDIT-VIEW REDEFINES CBP-RANGE-PARM-RECORD.
013500           05  CBP-START-ROW-X           PIC X(07).
013600           05  CBP-END-ROW-X             PIC X(07).
013700           05  FILLER                    PIC X(66).
013800********************************************************************
013900*    READ ONLY CONSTANTS                                           *
014000********************************************************************
014100       01  READ-ONLY-WORK-AREA.
014200           05  HWORD                 COMP PIC S9(04) VALUE +9.
014300           05  WS-DUMMY              PIC X VALUE SPACE.
014400           05  BINARY1               COMP PIC S9(04) VALUE +1.
014500           05  MSG01-IO-ERROR        PIC X(19)
014600                                     VALUE 'I/O ERROR ON FILE -'.
014700* SWITCHES AREA
014800           05  SORT-EOF-SW           PIC X(1).
014900               88  SORT-EOF                    VALUE 'Y'.
015000               88  SORT-NOT-EOF                VALUE 'N'.
015100           05  STORE-EOF-SW          PIC X(1).
015200               88  STORE-EOF                   VALUE 'Y'.
015300               88  STORE-NOT-EOF               VALUE 'N'.
015400           05  CBP-PARM-VALID-SW     PIC X(1).
015500               88  CBP-PARM-IS-VALID           VALUE 'Y'.
015600               88  CBP-PARM-IS-INVALID         VALUE 'N'.
015700* I-O READ ONLY DATA
015800           05  WS-STORE-FILE-STATUS  PIC X(02).
015900               88  STORE-IO-COMPLETED          VALUE '00'.
016000               88  STORE-IO-EOF                VALUE '10'.
016100           05  WS-PARM-FILE-STATUS   PIC X(02).
016200               88  PARM-IO-COMPLETED           VALUE '00'.
016300               88  PARM-IO-EOF                 VALUE '10'.
016400           05  WS-RPT-FILE-STATUS    PIC X(02).
016500               88  RPT-IO-COMPLETED            VALUE '00'.
016600           05  FILLER                PIC X(01) VALUE SPACE.
016700       EJECT
016800********************************************************************
016900*                V A R I A B L E   D A T A   A R E A S             *
017000********************************************************************
017100       01  VARIABLE-WORK-AREA.
017200           05  WS-ROWS-ON-STORE-CNT  PIC 9(07) COMP VALUE ZERO.
017300           05  WS-SORT-ROW-NUM       PIC 9(07) COMP VALUE ZERO.
017400           05  WS-ROWS-LISTED-CNT    PIC 9(07) COMP VALUE ZERO.
017500           05  WS-RANGE-START-ROW    PIC 9(07) COMP VALUE ZERO.
017600           05  WS-RANGE-END-ROW      PIC 9(07) COMP VALUE ZERO.
017700       01  FILLER PIC X(32)
017800            VALUE 'CBJLISTG WORKING STORAGE ENDS  '.
017900       LINKAGE SECTION.
018000       EJECT
018100       PROCEDURE DIVISION.
018200********************************************************************
018300*                        MAINLINE LOGIC                            *
018400********************************************************************
018500 0000-CONTROL-PROCESS.
018600           PERFORM 1000-INITIALIZATION
018700               THRU 1099-INITIALIZATION-EXIT.
018800           PERFORM 1100-OPEN-FILES
018900               THRU 1199-OPEN-FILES-EXIT.
019000           PERFORM 1200-READ-RANGE-PARM
019100               THRU 1299-READ-RANGE-PARM-EXIT.
019200           SORT SORT-WORK-FILE
019300               ON DESCENDING KEY SRT-DEPARTURE-TIME
019400               ON ASCENDING  KEY SRT-ID
019500               INPUT PROCEDURE  2000-LOAD-SORT-FILE
019600                              THRU 2099-LOAD-SORT-FILE-EXIT
019700               OUTPUT PROCEDURE 3000-PRINT-SORT-FILE
019800                              THRU 3099-PRINT-SORT-FILE-EXIT.
019900           PERFORM EOJ9000-CLOSE-FILES
020000               THRU EOJ9999-EXIT.
020100           GOBACK.
020200       EJECT
020300********************************************************************
020400*                         INITIALIZATION                           *
020500********************************************************************
020600 1000-INITIALIZATION.
020700           INITIALIZE VARIABLE-WORK-AREA.
020800           MOVE ZERO TO CBL-ACC-COUNT
020900                        CBL-ACC-DISTANCE
021000                        CBL-ACC-DURATION.
021100           SET SORT-NOT-EOF TO TRUE.
021200           SET STORE-NOT-EOF TO TRUE.
021300 1099-INITIALIZATION-EXIT.
021400           EXIT.
021500       EJECT
021600********************************************************************
021700*                         OPEN ALL FILES                           *
021800********************************************************************
021900 1100-OPEN-FILES.
022000           OPEN OUTPUT LISTING-RPT-FILE.
022100           IF NOT RPT-IO-COMPLETED
022200               DISPLAY MSG01-IO-ERROR ' RPTLIST ' WS-RPT-FILE-STATUS
022300               GO TO EOJ9900-ABEND
022400           END-IF.
022500 1199-OPEN-FILES-EXIT.
022600           EXIT.
022700       EJECT
022800********************************************************************
022900*             READ AND VALIDATE THE RANGE-PARM CARD                *
023000*    JOURNEY-LISTING -- START ROW IS INCLUDED, END ROW EXCLUDED;   *
023100*    A MISSING OR NON-NUMERIC CARD LEAVES BOTH AT ZERO SO THE      *
023200*    RANGE TEST IN 3010-RETURN-AND-PRINT NEVER SELECTS A ROW,      *
023300*    GIVING THE EMPTY LISTING THE SPEC CALLS FOR.                  *
023400********************************************************************
023500 1200-READ-RANGE-PARM.
023600           MOVE ZERO TO WS-RANGE-START-ROW.
023700           MOVE ZERO TO WS-RANGE-END-ROW.
023800           SET CBP-PARM-IS-INVALID TO TRUE.
023900           OPEN INPUT RANGE-PARM-FILE.
024000           IF NOT PARM-IO-COMPLETED
024100               DISPLAY MSG01-IO-ERROR ' RANGEIN ' WS-PARM-FILE-STATUS
024200               GO TO EOJ9900-ABEND
024300           END-IF.
024400           MOVE SPACES TO CBP-RANGE-PARM-RECORD.
024500           READ RANGE-PARM-FILE INTO CBP-RANGE-PARM-RECORD.
024600           IF PARM-IO-EOF
024700               GO TO 1290-CLOSE-PARM-CARD
024800           END-IF.
024900           IF NOT PARM-IO-COMPLETED
025000               DISPLAY MSG01-IO-ERROR ' RANGEIN ' WS-PARM-FILE-STATUS
025100               GO TO EOJ9900-ABEND
025200           END-IF.
025300           IF CBP-START-ROW-X NOT NUMERIC OR
025400              CBP-END-ROW-X   NOT NUMERIC
025500               GO TO 1290-CLOSE-PARM-CARD
025600           END-IF.
025700           SET CBP-PARM-IS-VALID TO TRUE.
025800           MOVE CBP-START-ROW TO WS-RANGE-START-ROW.
025900           MOVE CBP-END-ROW   TO WS-RANGE-END-ROW.
026000 1290-CLOSE-PARM-CARD.
026100           CLOSE RANGE-PARM-FILE.
026200 1299-READ-RANGE-PARM-EXIT.
026300           EXIT.
026400       EJECT
026500********************************************************************
026600*        INPUT PROCEDURE -- LOAD JOURNEY STORE INTO THE SORT       *
026700********************************************************************
026800 2000-LOAD-SORT-FILE.
026900           OPEN INPUT JOURNEY-STORE.
027000           IF NOT STORE-IO-COMPLETED
027100               DISPLAY MSG01-IO-ERROR ' JRNYIN2 ' WS-STORE-FILE-STATUS
027200               GO TO EOJ9900-ABEND
027300           END-IF.
027400           PERFORM 2010-RELEASE-ONE-JOURNEY
027500               THRU 2019-RELEASE-ONE-JOURNEY-EXIT
027600               UNTIL STORE-EOF.
027700           CLOSE JOURNEY-STORE.
027800 2099-LOAD-SORT-FILE-EXIT.
027900           EXIT.
028000 2010-RELEASE-ONE-JOURNEY.
028100           READ JOURNEY-STORE INTO CBT-JOURNEY-STORE-RECORD.
028200           IF STORE-IO-EOF
028300               SET STORE-EOF TO TRUE
028400               GO TO 2019-RELEASE-ONE-JOURNEY-EXIT
028500           END-IF.
028600           IF NOT STORE-IO-COMPLETED
028700               DISPLAY MSG01-IO-ERROR ' JRNYIN2 ' WS-STORE-FILE-STATUS
028800               GO TO EOJ9900-ABEND
028900           END-IF.
029000           ADD 1 TO WS-ROWS-ON-STORE-CNT.
029100           MOVE CBT-KV-DEPARTURE-TIME TO SRT-DEPARTURE-TIME.
029200           MOVE CBT-KV-ID            TO SRT-ID.
029300           MOVE CBT-RETURN-TIME      TO SRT-RETURN-TIME.
029400           MOVE CBT-DEP-STATION-ID   TO SRT-DEP-STATION-ID.
029500           MOVE CBT-RET-STATION-ID   TO SRT-RET-STATION-ID.
029600           MOVE CBT-DURATION-SEC     TO SRT-DURATION-SEC.
029700           MOVE CBT-DISTANCE-M       TO SRT-DISTANCE-M.
029800           MOVE CBT-DEP-STATION-NAME TO SRT-DEP-STATION-NAME.
029900           MOVE CBT-RET-STATION-NAME TO SRT-RET-STATION-NAME.
030000           RELEASE SD-SORT-RECORD.
030100 2019-RELEASE-ONE-JOURNEY-EXIT.
030200           EXIT.
030300       EJECT
030400********************************************************************
030500*        OUTPUT PROCEDURE -- APPLY THE ROW-NUMBER RANGE AND        *
030600*        PRINT THE LISTING, THEN THE GRAND-TOTAL LINE              *
030700********************************************************************
030800 3000-PRINT-SORT-FILE.
030900           WRITE LISTING-RPT-REC FROM CBL-HEADING-LINE.
031000           IF NOT RPT-IO-COMPLETED
031100               DISPLAY MSG01-IO-ERROR ' RPTLIST ' WS-RPT-FILE-STATUS
031200               GO TO EOJ9900-ABEND
031300           END-IF.
031400           PERFORM 3010-RETURN-AND-PRINT
031500               THRU 3019-RETURN-AND-PRINT-EXIT
031600               UNTIL SORT-EOF.
031700           PERFORM 3200-WRITE-TOTAL-LINE
031800               THRU 3299-WRITE-TOTAL-LINE-EXIT.
031900 3099-PRINT-SORT-FILE-EXIT.
032000           EXIT.
032100 3010-RETURN-AND-PRINT.
032200           RETURN SORT-WORK-FILE INTO SD-SORT-RECORD.
032300           IF SORT-EOF
032400               GO TO 3019-RETURN-AND-PRINT-EXIT
032500           END-IF.
032600           ADD 1 TO WS-SORT-ROW-NUM.
032700           IF CB-TEST-RUN-SW
032800               DISPLAY 'CBJLISTG TIE-BREAK ID: ' SRT-KV-ID
032900           END-IF.
033000           IF WS-SORT-ROW-NUM >= WS-RANGE-START-ROW AND
033100              WS-SORT-ROW-NUM <  WS-RANGE-END-ROW
033200               PERFORM 3100-WRITE-DETAIL-LINE
033300                   THRU 3199-WRITE-DETAIL-LINE-EXIT
033400           END-IF.
033500 3019-RETURN-AND-PRINT-EXIT.
033600           EXIT.
033700       EJECT
033800********************************************************************
033900*                    WRITE ONE DETAIL LINE                          *
034000********************************************************************
034100 3100-WRITE-DETAIL-LINE.
034200           MOVE SRT-ID                 TO CBL-DT-ID.
034300           MOVE SRT-DEPARTURE-TIME     TO CBL-DT-DEPARTURE-TIME.
034400           MOVE SRT-RETURN-TIME        TO CBL-DT-RETURN-TIME.
034500           MOVE SRT-DEP-STATION-NAME   TO CBL-DT-DEP-STATION-NAME.
034600           MOVE SRT-RET-STATION-NAME   TO CBL-DT-RET-STATION-NAME.
034700           MOVE SRT-DISTANCE-M         TO CBL-DT-DISTANCE-M.
034800           MOVE SRT-DURATION-SEC       TO CBL-DT-DURATION-SEC.
034900           WRITE LISTING-RPT-REC FROM CBL-DETAIL-LINE.
035000           IF NOT RPT-IO-COMPLETED
035100               DISPLAY MSG01-IO-ERROR ' RPTLIST ' WS-RPT-FILE-STATUS
035200               GO TO EOJ9900-ABEND
035300           END-IF.
035400           ADD 1 TO WS-ROWS-LISTED-CNT.
035500           ADD 1                TO CBL-ACC-COUNT.
035600           ADD SRT-DISTANCE-M   TO CBL-ACC-DISTANCE.
035700           ADD SRT-DURATION-SEC TO CBL-ACC-DURATION.
035800 3199-WRITE-DETAIL-LINE-EXIT.
035900           EXIT.
036000       EJECT
036100********************************************************************
036200*                   WRITE THE GRAND-TOTAL LINE                     *
036300********************************************************************
036400 3200-WRITE-TOTAL-LINE.
036500           MOVE CBL-ACC-COUNT    TO CBL-TOT-COUNT.
036600           MOVE CBL-ACC-DISTANCE TO CBL-TOT-DISTANCE.
036700           MOVE CBL-ACC-DURATION TO CBL-TOT-DURATION.
036800           WRITE LISTING-RPT-REC FROM CBL-TOTAL-LINE.
036900           IF NOT RPT-IO-COMPLETED
037000               DISPLAY MSG01-IO-ERROR ' RPTLIST ' WS-RPT-FILE-STATUS
037100               GO TO EOJ9900-ABEND
037200           END-IF.
037300 3299-WRITE-TOTAL-LINE-EXIT.
037400           EXIT.
037500       EJECT
037600********************************************************************
037700*                          CLOSE FILES                              *
037800********************************************************************
037900 EOJ9000-CLOSE-FILES.
038000           CLOSE LISTING-RPT-FILE.
038100           DISPLAY 'CBJLISTG ROWS ON STORE: ' WS-ROWS-ON-STORE-CNT.
038200           DISPLAY 'CBJLISTG ROWS LISTED:   ' WS-ROWS-LISTED-CNT.
038300           GO TO EOJ9999-EXIT.
038400 EOJ9900-ABEND.
038500           DISPLAY 'CBJLISTG ABENDING DUE TO ERROR'.
038600 EOJ9999-EXIT.
038700           EXIT.
