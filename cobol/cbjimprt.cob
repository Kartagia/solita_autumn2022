000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. CBJIMPRT.
000300       AUTHOR. T M JARVINEN.
000400       INSTALLATION. T54 SYSTEMS DIVISION.
000500       DATE-WRITTEN. 06/1987.
000600       DATE-COMPILED.
000700       SECURITY. NONE.
000800********************************************************************
000900*    C H A N G E   L O G                                          *
001000*                                                                  *
001100*  06/1987  TMJ  ORIG     ORIGINAL CODING FOR JOURNEY FILEPASS.    *
001200*  09/1987  TMJ  REQ-0114 ADDED STATION TABLE CROSS REFERENCE.     *
001300*  02/1988  RKH  REQ-0139 CORRECTED FIELD COUNT CHECK ON HEADER.   *
001400*  11/1988  TMJ  REQ-0201 ADDED REJECT REASON DETAIL LINE.         *
001500*  04/1989  RKH  REQ-0233 QUOTE-ESCAPE HANDLING IN CSV SCANNER.    *
001600*  08/1990  PLS  REQ-0298 STATION TABLE RAISED TO 3000 ENTRIES.    *
001700*  01/1991  TMJ  REQ-0311 JOURNEY ID COUNTER MADE 9(09).           *
001800*  06/1992  PLS  REQ-0355 ADDED ROWS READ/ACCEPTED/REJECTED TOTALS.*
001900*  03/1993  RKH  REQ-0389 RETURN-TIME-BEFORE-DEPARTURE CHECK ADDED.*
002000*  10/1994  TMJ  REQ-0420 DUPLICATE HEADER FIELD NAME CHECK ADDED. *
002100*  05/1995  PLS  REQ-0447 CORRECTED FIELD POSITION IN REJECT MSG.  *
002200*  02/1996  RKH  REQ-0481 UNESCAPED QUOTE/COMMA NOW FLAGGED.       *
002300*  09/1997  TMJ  REQ-0509 STATION NAME COMPARE MADE CASE EXACT.    *
002400*  06/1998  PLS  REQ-0533 Y2K -- TIMESTAMP YEAR WINDOW REVIEWED,   *
002500*                NO CENTURY WINDOWING NEEDED, FIELD IS 4-DIGIT.    *
002600*  11/1998  PLS  REQ-0533 Y2K -- SIGN-OFF, NO CHANGES REQUIRED.    *
002700*  07/1999  RKH  REQ-0561 CORRECTED MONTH/DAY RANGE VALIDATION.    *
002800*  03/2001  TMJ  REQ-0602 REJECT DETAIL LINE WIDENED FOR REASON.   *
002900*  08/2003  KAL  REQ-0648 STATION FILE NOW LINE SEQUENTIAL (WAS    *
003000*                FIXED BLOCK) -- ASSIGN TO STNREF UNCHANGED.       *
003100********************************************************************
003200********************************************************************
003300*                                                                  *
003400*A    ABSTRACT..                                                   *
003500*  FILEPASS READS THE CITY BIKE JOURNEY EXTRACT FILE (JRNYIN) AND  *
003600*  THE STATION REFERENCE FILE (STNREF), VALIDATES EACH JOURNEY     *
003700*  ROW AGAINST THE CSV FIELD-COUNT/HEADER RULES AND THE STATION    *
003800*  REFERENCE TABLE, ASSIGNS A SEQUENTIAL JOURNEY ID TO EACH         *
003900*  ACCEPTED ROW, AND POSTS IT TO THE JOURNEY STORE (JRNYOUT).      *
004000*  REJECTED ROWS ARE LOGGED TO THE IMPORT CONTROL REPORT (RPTLOG)  *
004100*  WITH ROW NUMBER, REASON, AND OFFENDING FIELD POSITION WHERE     *
004200*  KNOWN.  PROCESSING CONTINUES PAST A REJECTED ROW.                *
004300*                                                                  *
004400*J    JCL..                                                        *
004500*                                                                  *
004600* //CBJIMPRT EXEC PGM=CBJIMPRT                                     *
004700* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                  *
004800* //SYSOUT   DD SYSOUT=*                                           *
004900* //STNREF   DD DSN=T54.T9511F0.CBJIMPRT.STATIONS.DATA,DISP=SHR    *
005000* //JRNYIN   DD DSN=T54.T9511F0.CBJIMPRT.JOURNEYS.DATA,DISP=SHR    *
005100* //JRNYOUT  DD DSN=T54.T9511F0.CBJIMPRT.STORE.DATA,               *
005200* //            DISP=(,CATLG,CATLG),                               *
005300* //            UNIT=USER,                                         *
005400* //            SPACE=(CYL,(50,30),RLSE),                          *
005500* //            DCB=(RECFM=FB,LRECL=151,BLKSIZE=0)                 *
005600* //RPTLOG   DD SYSOUT=*                                           *
005700* //SYSIPT   DD DUMMY                                              *
005800* //*                                                               *
005900*                                                                  *
006000*P    ENTRY PARAMETERS..                                           *
006100*     NONE.                                                        *
006200*                                                                  *
006300*E    ERRORS DETECTED BY THIS ELEMENT..                            *
006400*     I/O ERROR ON FILES                                           *
006500*     BAD FIELD COUNT OR HEADER ON JOURNEY OR STATION FILE         *
006600*                                                                  *
006700*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
006800*     NONE.                                                        *
006900*                                                                  *
007000*U    USER CONSTANTS AND TABLES REFERENCED..                       *
007100*     CB-STATION-TABLE ---- IN-MEMORY STATION CROSS REFERENCE      *
007200*                                                                  *
007300********************************************************************
007400       ENVIRONMENT DIVISION.
007500       CONFIGURATION SECTION.
007600       SPECIAL-NAMES.
007700           C01 IS TOP-OF-FORM
007800           CLASS CB-NUMERIC-CLASS IS '0' THRU '9'
007900           UPSI-0 ON STATUS IS CB-TEST-RUN-SW
008000                  OFF STATUS IS CB-PROD-RUN-SW.
008100       INPUT-OUTPUT SECTION.
008200       FILE-CONTROL.
008300           SELECT STATION-FILE ASSIGN TO STNREF
008400               ORGANIZATION IS LINE SEQUENTIAL
008500               FILE STATUS IS WS-STN-FILE-STATUS.
008600           SELECT JOURNEY-FILE ASSIGN TO JRNYIN
008700               ORGANIZATION IS LINE SEQUENTIAL
008800               FILE STATUS IS WS-JRN-FILE-STATUS.
008900           SELECT JOURNEY-STORE ASSIGN TO JRNYOUT
009000               FILE STATUS IS WS-STORE-FILE-STATUS.
009100           SELECT IMPORT-RPT-FILE ASSIGN TO RPTLOG
009200               FILE STATUS IS WS-RPT-FILE-STATUS.
009300       DATA DIVISION.
009400       FILE SECTION.
009500       FD  STATION-FILE
009600           LABEL RECORDS ARE STANDARD
009700           RECORD IS VARYING IN SIZE FROM 1 TO 256 CHARACTERS
009800               DEPENDING ON CB-CSV-LINE-LEN.
009900       01  STATION-FILE-REC             PIC X(256).
010000       FD  JOURNEY-FILE
010100           LABEL RECORDS ARE STANDARD
010200           RECORD IS VARYING IN SIZE FROM 1 TO 256 CHARACTERS
010300               DEPENDING ON CB-CSV-LINE-LEN.
010400       01  JOURNEY-FILE-REC             PIC X(256).
010500       FD  JOURNEY-STORE
010600           RECORDING MODE IS F
010700           BLOCK CONTAINS 0 RECORDS.
010800       01  JOURNEY-STORE-REC            PIC X(151).
010900       FD  IMPORT-RPT-FILE
011000           RECORDING MODE IS F
011100           BLOCK CONTAINS 0 RECORDS.
011200       01  IMPORT-RPT-REC                PIC X(120).
011300       EJECT
011400       WORKING-STORAGE SECTION.
011500       01  FILLER PIC X(32)
011600            VALUE 'CBJIMPRT WORKING STORAGE BEGINS'.
011700********************************************************************
011800*    DATA AREAS                                                    *
011900********************************************************************
012000       COPY CBCSVWRK.
012100       EJECT
012200       COPY CBSTNREC.
012300       EJECT
012400       COPY CBJRNREC.
012500       EJECT
012600       COPY CBJSTREC.
012700       EJECT
012800       COPY CBRPTLIN.
012900       EJECT
013000********************************************************************
013100*    READ ONLY CONSTANTS                                           *
013200********************************************************************
013300       01  READ-ONLY-WORK-AREA.
013400           05  HWORD                 COMP PIC S9(04) VALUE +8.
013500           05  WS-DUMMY              PIC X VALUE SPACE.
013600           05  BINARY1               COMP PIC S9(04) VALUE +1.
013700           05  CB-DEFAULT-LANG       PIC X(02) VALUE 'fi'.
013800           05  MSG01-IO-ERROR        PIC X(19)
013900                                     VALUE 'I/O ERROR ON FILE -'.
014000* SWITCHES AREA
014100           05  END-OF-FILE-INDICATOR PIC X(1).
014200               88  END-OF-FILE                VALUE 'Y'.
014300               88  CONTINUE-PROCESSING         VALUE 'N'.
014400           05  CB-HEADER-VALID-SW    PIC X(1).
014500               88  CB-HEADER-IS-VALID          VALUE 'Y'.
014600               88  CB-HEADER-IS-INVALID        VALUE 'N'.
014700           05  CB-ROW-VALID-SW       PIC X(1) VALUE 'Y'.
014800               88  CB-ROW-IS-VALID             VALUE 'Y'.
014900               88  CB-ROW-IS-INVALID           VALUE 'N'.
015000           05  CB-STATION-MATCH-SW   PIC X(1).
015100               88  CB-STATION-MATCHED          VALUE 'Y'.
015200               88  CB-STATION-NOT-MATCHED      VALUE 'N'.
015300* I-O READ ONLY DATA
015400           05  WS-STN-FILE-STATUS    PIC X(02).
015500               88  STN-IO-COMPLETED            VALUE '00'.
015600               88  STN-IO-EOF                  VALUE '10'.
015700           05  WS-JRN-FILE-STATUS    PIC X(02).
015800               88  JRN-IO-COMPLETED            VALUE '00'.
015900               88  JRN-IO-EOF                  VALUE '10'.
016000           05  WS-STORE-FILE-STATUS  PIC X(02).
016100               88  STORE-IO-COMPLETED          VALUE '00'.
016200           05  WS-RPT-FILE-STATUS    PIC X(02).
016300               88  RPT-IO-COMPLETED            VALUE '00'.
016400           05  FILLER                PIC X(01) VALUE SPACE.
016500       EJECT
016600********************************************************************
016700*                V A R I A B L E   D A T A   A R E A S             *
016800********************************************************************
016900       01  VARIABLE-WORK-AREA.
017000           05  WS-ROWS-READ-CNT      PIC 9(07) COMP VALUE ZERO.
017100           05  WS-ROWS-ACCEPTED-CNT  PIC 9(07) COMP VALUE ZERO.
017200           05  WS-ROWS-REJECTED-CNT  PIC 9(07) COMP VALUE ZERO.
017300           05  WS-NEXT-JOURNEY-ID    PIC 9(09) COMP VALUE 1.
017400           05  WS-ROW-NUMBER         PIC 9(07) COMP VALUE ZERO.
017500           05  WS-REJECT-REASON      PIC X(40) VALUE SPACES.
017600           05  WS-REJECT-FIELD-POSN  PIC 9(02) COMP VALUE ZERO.
017700           05  WS-REJECT-POSN-SW     PIC X(01) VALUE 'N'.
017800               88  WS-REJECT-POSN-KNOWN        VALUE 'Y'.
017900* QUOTE-UNESCAPE WORK AREA -- SEE 3050-UNESCAPE-FIELD
018000           05  WS-UNESC-BUFFER       PIC X(30) VALUE SPACES.
018100           05  WS-UNESC-SRC-POS      PIC 9(02) COMP VALUE ZERO.
018200           05  WS-UNESC-DST-POS      PIC 9(02) COMP VALUE ZERO.
018300           05  WS-UNESC-END-POS      PIC 9(02) COMP VALUE ZERO.
018400* TIMESTAMP EDIT AREA -- SEE 2300-VALIDATE-TIMESTAMPS
018500           05  WS-TIMESTAMP-CHECK.
018600               10  WS-TS-YYYY        PIC X(04).
018700               10  FILLER            PIC X(01).
018800               10  WS-TS-MM          PIC X(02).
018900               10  FILLER            PIC X(01).
019000               10  WS-TS-DD          PIC X(02).
019100               10  FILLER            PIC X(01).
019200               10  WS-TS-HH          PIC X(02).
019300               10  FILLER            PIC X(01).
019400               10  WS-TS-MIN         PIC X(02).
019500               10  FILLER            PIC X(01).
019600               10  WS-TS-SEC         PIC X(02).
019700           05  WS-TIMESTAMP-NUMERIC-VIEW REDEFINES WS-TIMESTAMP-CHECK.
019800               10  WS-TSN-YYYY       PIC 9(04).
019900               10  FILLER            PIC X(01).
020000               10  WS-TSN-MM         PIC 9(02).
020100               10  FILLER            PIC X(01).
020200               10  WS-TSN-DD         PIC 9(02).
020300               10  FILLER            PIC X(01).
020400               10  WS-TSN-HH         PIC 9(02).
020500               10  FILLER            PIC X(01).
020600               10  WS-TSN-MIN        PIC 9(02).
020700               10  FILLER            PIC X(01).
020800               10  WS-TSN-SEC        PIC 9(02).
020900           05  WS-OTHER-TIMESTAMP-CHECK.
021000               10  WS-OTS-YYYY       PIC X(04).
021100               10  FILLER            PIC X(01).
021200               10  WS-OTS-MM         PIC X(02).
021300               10  FILLER            PIC X(01).
021400               10  WS-OTS-DD         PIC X(02).
021500               10  FILLER            PIC X(01).
021600               10  WS-OTS-HH         PIC X(02).
021700               10  FILLER            PIC X(01).
021800               10  WS-OTS-MIN        PIC X(02).
021900               10  FILLER            PIC X(01).
022000               10  WS-OTS-SEC        PIC X(02).
022100           05  WS-OTHER-TIMESTAMP-NUMERIC REDEFINES
022200                                        WS-OTHER-TIMESTAMP-CHECK.
022300               10  WS-OTSN-YYYY      PIC 9(04).
022400               10  FILLER            PIC X(01).
022500               10  WS-OTSN-MM        PIC 9(02).
022600               10  FILLER            PIC X(01).
022700               10  WS-OTSN-DD        PIC 9(02).
022800               10  FILLER            PIC X(01).
022900               10  WS-OTSN-HH        PIC 9(02).
023000               10  FILLER            PIC X(01).
023100               10  WS-OTSN-MIN       PIC 9(02).
023200               10  FILLER            PIC X(01).
023300               10  WS-OTSN-SEC       PIC 9(02).
023400       EJECT
023500       01 FILLER PIC X(32)
023600            VALUE 'CBJIMPRT WORKING STORAGE ENDS  '.
023700       LINKAGE SECTION.
023800       EJECT
023900       PROCEDURE DIVISION.
024000********************************************************************
024100*                        MAINLINE LOGIC                            *
024200********************************************************************
024300 0000-CONTROL-PROCESS.
024400           PERFORM 1000-INITIALIZATION
024500               THRU 1099-INITIALIZATION-EXIT.
024600           PERFORM 1100-OPEN-FILES
024700               THRU 1199-OPEN-FILES-EXIT.
024800           PERFORM 1200-LOAD-STATION-TABLE
024900               THRU 1299-LOAD-STATION-TABLE-EXIT.
025000           PERFORM 1300-READ-VALIDATE-HEADER
025100               THRU 1399-READ-VALIDATE-HEADER-EXIT.
025200           SET CONTINUE-PROCESSING TO TRUE.
025300           PERFORM 2000-MAIN-PROCESS
025400               THRU 2099-MAIN-PROCESS-EXIT
025500               UNTIL END-OF-FILE.
025600           PERFORM EOJ9000-CLOSE-FILES
025700               THRU EOJ9999-EXIT.
025800           GOBACK.
025900       EJECT
026000********************************************************************
026100*                         INITIALIZATION                           *
026200********************************************************************
026300 1000-INITIALIZATION.
026400           INITIALIZE END-OF-FILE-INDICATOR.
026500           SET CONTINUE-PROCESSING TO TRUE.
026600           INITIALIZE WS-ROWS-READ-CNT
026700                      WS-ROWS-ACCEPTED-CNT
026800                      WS-ROWS-REJECTED-CNT.
026900           MOVE 1 TO WS-NEXT-JOURNEY-ID.
027000           MOVE ZERO TO CBS-TABLE-COUNT.
027100 1099-INITIALIZATION-EXIT.
027200           EXIT.
027300       EJECT
027400********************************************************************
027500*                         OPEN ALL FILES                           *
027600********************************************************************
027700 1100-OPEN-FILES.
027800           OPEN INPUT  STATION-FILE.
027900           IF NOT STN-IO-COMPLETED
028000               DISPLAY MSG01-IO-ERROR ' STNREF ' WS-STN-FILE-STATUS
028100               GO TO EOJ9900-ABEND
028200           END-IF.
028300           OPEN INPUT  JOURNEY-FILE.
028400           IF NOT JRN-IO-COMPLETED
028500               DISPLAY MSG01-IO-ERROR ' JRNYIN ' WS-JRN-FILE-STATUS
028600               GO TO EOJ9900-ABEND
028700           END-IF.
028800           OPEN OUTPUT JOURNEY-STORE.
028900           IF NOT STORE-IO-COMPLETED
029000               DISPLAY MSG01-IO-ERROR ' JRNYOUT ' WS-STORE-FILE-STATUS
029100               GO TO EOJ9900-ABEND
029200           END-IF.
029300           OPEN OUTPUT IMPORT-RPT-FILE.
029400           IF NOT RPT-IO-COMPLETED
029500               DISPLAY MSG01-IO-ERROR ' RPTLOG ' WS-RPT-FILE-STATUS
029600               GO TO EOJ9900-ABEND
029700           END-IF.
029800 1199-OPEN-FILES-EXIT.
029900           EXIT.
030000       EJECT
030100********************************************************************
030200*                LOAD STATION REFERENCE TABLE                      *
030300*    STATION-VALIDATION -- BUILDS CB-STATION-TABLE FROM STNREF,    *
030400*    ONE ENTRY PER STATION-RECORD, IN THE ORDER READ (THE FILE     *
030500*    IS SUPPLIED IN LANGUAGE/STATION-ID SEQUENCE).                 *
030600********************************************************************
030700 1200-LOAD-STATION-TABLE.
030800           PERFORM 1210-READ-STATION-ROW
030900               THRU 1219-READ-STATION-ROW-EXIT
031000               UNTIL STN-IO-EOF.
031100 1299-LOAD-STATION-TABLE-EXIT.
031200           EXIT.
031300 1210-READ-STATION-ROW.
031400           READ STATION-FILE INTO CB-CSV-LINE.
031500           IF STN-IO-EOF
031600               GO TO 1219-READ-STATION-ROW-EXIT
031700           END-IF.
031800           IF NOT STN-IO-COMPLETED
031900               DISPLAY MSG01-IO-ERROR ' STNREF ' WS-STN-FILE-STATUS
032000               GO TO EOJ9900-ABEND
032100           END-IF.
032200           PERFORM 3000-SPLIT-CSV-LINE
032300               THRU 3099-SPLIT-CSV-LINE-EXIT.
032400           IF CB-CSV-IN-ERROR
032500               DISPLAY 'STATION ROW PARSE ERROR AT FIELD '
032600                       CB-CSV-ERROR-POSN
032700               GO TO 1219-READ-STATION-ROW-EXIT
032800           END-IF.
032900           ADD 1 TO CBS-TABLE-COUNT.
033000           SET CBS-TABLE-IX TO CBS-TABLE-COUNT.
033100           MOVE CB-CSV-FIELD (1) TO CBS-TBL-LANG (CBS-TABLE-IX).
033200           MOVE CB-CSV-FIELD (2) TO CBS-TBL-ID   (CBS-TABLE-IX).
033300           MOVE CB-CSV-FIELD (3) TO CBS-TBL-NAME (CBS-TABLE-IX).
033400 1219-READ-STATION-ROW-EXIT.
033500           EXIT.
033600       EJECT
033700********************************************************************
033800*             READ AND VALIDATE THE JOURNEY HEADER ROW             *
033900*    CSV-DOCUMENT -- THE HEADER MAY BE SET ONLY ONCE, ESTABLISHING *
034000*    THE FIELD COUNT REQUIRED OF EVERY DATA ROW THAT FOLLOWS.      *
034100********************************************************************
034200 1300-READ-VALIDATE-HEADER.
034300           MOVE ZERO TO CB-CSV-REQ-FIELD-COUNT.
034400           MOVE 'N'  TO CB-CSV-HEADER-SET-SW.
034500           READ JOURNEY-FILE INTO CB-CSV-LINE.
034600           ADD 1 TO WS-ROW-NUMBER.
034700           IF JRN-IO-EOF
034800               SET END-OF-FILE TO TRUE
034900               GO TO 1399-READ-VALIDATE-HEADER-EXIT
035000           END-IF.
035100           IF NOT JRN-IO-COMPLETED
035200               DISPLAY MSG01-IO-ERROR ' JRNYIN ' WS-JRN-FILE-STATUS
035300               GO TO EOJ9900-ABEND
035400           END-IF.
035500           PERFORM 3000-SPLIT-CSV-LINE
035600               THRU 3099-SPLIT-CSV-LINE-EXIT.
035700           PERFORM 3200-VALIDATE-HEADER-ROW
035800               THRU 3299-VALIDATE-HEADER-ROW-EXIT.
035900           IF CB-CSV-IN-ERROR
036000               DISPLAY 'HEADER ROW REJECTED -- ' CB-CSV-ERROR-CODE
036100               GO TO EOJ9900-ABEND
036200           END-IF.
036300           MOVE CB-CSV-FIELD-COUNT TO CB-CSV-REQ-FIELD-COUNT.
036400           SET CB-HEADER-IS-SET TO TRUE.
036500 1399-READ-VALIDATE-HEADER-EXIT.
036600           EXIT.
036700       EJECT
036800********************************************************************
036900*                          MAIN PROCESS                            *
037000********************************************************************
037100 2000-MAIN-PROCESS.
037200           PERFORM 2100-READ-JOURNEY-ROW
037300               THRU 2199-READ-JOURNEY-ROW-EXIT.
037400           IF NOT END-OF-FILE
037500               PERFORM 2200-PROCESS-JOURNEY-ROW
037600                   THRU 2299-PROCESS-JOURNEY-ROW-EXIT
037700           END-IF.
037800 2099-MAIN-PROCESS-EXIT.
037900           EXIT.
038000       EJECT
038100********************************************************************
038200*                       READ NEXT JOURNEY ROW                      *
038300********************************************************************
038400 2100-READ-JOURNEY-ROW.
038500           READ JOURNEY-FILE INTO CB-CSV-LINE.
038600           IF JRN-IO-EOF
038700               SET END-OF-FILE TO TRUE
038800               GO TO 2199-READ-JOURNEY-ROW-EXIT
038900           END-IF.
039000           IF NOT JRN-IO-COMPLETED
039100               DISPLAY MSG01-IO-ERROR ' JRNYIN ' WS-JRN-FILE-STATUS
039200               GO TO EOJ9900-ABEND
039300           END-IF.
039400           ADD 1 TO WS-ROW-NUMBER.
039500           ADD 1 TO WS-ROWS-READ-CNT.
039600 2199-READ-JOURNEY-ROW-EXIT.
039700           EXIT.
039800       EJECT
039900********************************************************************
040000*                     PROCESS ONE JOURNEY ROW                      *
040100*    JOURNEY-IMPORT -- PARSE, VALIDATE, POST OR REJECT.  A ROW     *
040200*    THAT FAILS ANY TEST IS LOGGED AND SKIPPED; PROCESSING NEVER   *
040300*    STOPS ON A REJECTED ROW.                                      *
040400********************************************************************
040500 2200-PROCESS-JOURNEY-ROW.
040600           SET CB-ROW-IS-VALID TO TRUE.
040700           MOVE SPACES TO WS-REJECT-REASON.
040800           MOVE 'N' TO WS-REJECT-POSN-SW.
040900           PERFORM 3000-SPLIT-CSV-LINE
041000               THRU 3099-SPLIT-CSV-LINE-EXIT.
041100           IF CB-CSV-IN-ERROR
041200               SET CB-ROW-IS-INVALID TO TRUE
041300               MOVE 'CSV PARSE ERROR ON ROW' TO WS-REJECT-REASON
041400               MOVE CB-CSV-ERROR-POSN TO WS-REJECT-FIELD-POSN
041500               SET WS-REJECT-POSN-KNOWN TO TRUE
041600           ELSE
041700               PERFORM 3100-VALIDATE-FIELD-COUNT
041800                   THRU 3199-VALIDATE-FIELD-COUNT-EXIT
041900           END-IF.
042000           IF CB-ROW-IS-VALID
042100               MOVE CB-CSV-FIELD (1) TO CBJ-DEPARTURE-TIME
042200               MOVE CB-CSV-FIELD (2) TO CBJ-RETURN-TIME
042300               MOVE CB-CSV-FIELD (3) TO CBJ-DEP-STATION-ID-X
042400               MOVE CB-CSV-FIELD (4) TO CBJ-DEP-STATION-NAME
042500               MOVE CB-CSV-FIELD (5) TO CBJ-RET-STATION-ID-X
042600               MOVE CB-CSV-FIELD (6) TO CBJ-RET-STATION-NAME
042700               MOVE CB-CSV-FIELD (7) TO CBJ-DISTANCE-M-X
042800               MOVE CB-CSV-FIELD (8) TO CBJ-DURATION-SEC-X
042900               PERFORM 2300-VALIDATE-TIMESTAMPS
043000                   THRU 2399-VALIDATE-TIMESTAMPS-EXIT
043100           END-IF.
043200           IF CB-ROW-IS-VALID
043300               PERFORM 2400-VALIDATE-NUMERICS
043400                   THRU 2499-VALIDATE-NUMERICS-EXIT
043500           END-IF.
043600           IF CB-ROW-IS-VALID
043700               PERFORM 2500-VALIDATE-STATIONS
043800                   THRU 2599-VALIDATE-STATIONS-EXIT
043900           END-IF.
044000           IF CB-ROW-IS-VALID
044100               PERFORM 2600-ASSIGN-AND-POST
044200                   THRU 2699-ASSIGN-AND-POST-EXIT
044300           ELSE
044400               PERFORM 2700-LOG-REJECT
044500                   THRU 2799-LOG-REJECT-EXIT
044600           END-IF.
044700 2299-PROCESS-JOURNEY-ROW-EXIT.
044800           EXIT.
044900       EJECT
045000********************************************************************
045100*                     VALIDATE TIMESTAMPS                          *
045200*    BOTH TIMES MUST BE 19-BYTE YYYY-MM-DDTHH:MM:SS, NUMERIC,      *
045300*    WITH MONTH 01-12, DAY 01-31, HOUR 00-23, MINUTE/SECOND 00-59, *
045400*    AND THE RETURN TIME MUST NOT PRECEDE THE DEPARTURE TIME.      *
045500********************************************************************
045600 2300-VALIDATE-TIMESTAMPS.
045700           MOVE CBJ-DEPARTURE-TIME(1:4)  TO WS-TS-YYYY.
045800           MOVE CBJ-DEPARTURE-TIME(6:2)  TO WS-TS-MM.
045900           MOVE CBJ-DEPARTURE-TIME(9:2)  TO WS-TS-DD.
046000           MOVE CBJ-DEPARTURE-TIME(12:2) TO WS-TS-HH.
046100           MOVE CBJ-DEPARTURE-TIME(15:2) TO WS-TS-MIN.
046200           MOVE CBJ-DEPARTURE-TIME(18:2) TO WS-TS-SEC.
046300           MOVE CBJ-RETURN-TIME(1:4)     TO WS-OTS-YYYY.
046400           MOVE CBJ-RETURN-TIME(6:2)     TO WS-OTS-MM.
046500           MOVE CBJ-RETURN-TIME(9:2)     TO WS-OTS-DD.
046600           MOVE CBJ-RETURN-TIME(12:2)    TO WS-OTS-HH.
046700           MOVE CBJ-RETURN-TIME(15:2)    TO WS-OTS-MIN.
046800           MOVE CBJ-RETURN-TIME(18:2)    TO WS-OTS-SEC.
046900           IF CBJ-DEPARTURE-TIME(5:1)  NOT = '-'  OR
047000              CBJ-DEPARTURE-TIME(8:1)  NOT = '-'  OR
047100              CBJ-DEPARTURE-TIME(11:1) NOT = 'T'  OR
047200              CBJ-DEPARTURE-TIME(14:1) NOT = ':'  OR
047300              CBJ-DEPARTURE-TIME(17:1) NOT = ':'  OR
047400              WS-TS-YYYY  NOT NUMERIC OR
047500              WS-TS-MM    NOT NUMERIC OR
047600              WS-TS-DD    NOT NUMERIC OR
047700              WS-TS-HH    NOT NUMERIC OR
047800              WS-TS-MIN   NOT NUMERIC OR
047900              WS-TS-SEC   NOT NUMERIC
048000               SET CB-ROW-IS-INVALID TO TRUE
048100               MOVE 'INVALID DEPARTURE TIMESTAMP' TO WS-REJECT-REASON
048200           END-IF.
048300           IF CB-ROW-IS-VALID AND
048400             (CBJ-RETURN-TIME(5:1)  NOT = '-'  OR
048500              CBJ-RETURN-TIME(8:1)  NOT = '-'  OR
048600              CBJ-RETURN-TIME(11:1) NOT = 'T'  OR
048700              CBJ-RETURN-TIME(14:1) NOT = ':'  OR
048800              CBJ-RETURN-TIME(17:1) NOT = ':'  OR
048900              WS-OTS-YYYY NOT NUMERIC OR
049000              WS-OTS-MM   NOT NUMERIC OR
049100              WS-OTS-DD   NOT NUMERIC OR
049200              WS-OTS-HH   NOT NUMERIC OR
049300              WS-OTS-MIN  NOT NUMERIC OR
049400              WS-OTS-SEC  NOT NUMERIC)
049500               SET CB-ROW-IS-INVALID TO TRUE
049600               MOVE 'INVALID RETURN TIMESTAMP' TO WS-REJECT-REASON
049700           END-IF.
049800           IF CB-ROW-IS-VALID AND
049900             (WS-TSN-MM  < 1 OR WS-TSN-MM  > 12 OR
050000              WS-TSN-DD  < 1 OR WS-TSN-DD  > 31 OR
050100              WS-TSN-HH  > 23 OR
050200              WS-TSN-MIN > 59 OR
050300              WS-TSN-SEC > 59)
050400               SET CB-ROW-IS-INVALID TO TRUE
050500               MOVE 'DEPARTURE TIME FIELD OUT OF RANGE'
050600                   TO WS-REJECT-REASON
050700           END-IF.
050800           IF CB-ROW-IS-VALID AND
050900             (WS-OTSN-MM  < 1 OR WS-OTSN-MM  > 12 OR
051000              WS-OTSN-DD  < 1 OR WS-OTSN-DD  > 31 OR
051100              WS-OTSN-HH  > 23 OR
051200              WS-OTSN-MIN > 59 OR
051300              WS-OTSN-SEC > 59)
051400               SET CB-ROW-IS-INVALID TO TRUE
051500               MOVE 'RETURN TIME FIELD OUT OF RANGE'
051600                   TO WS-REJECT-REASON
051700           END-IF.
051800           IF CB-ROW-IS-VALID AND CBJ-RETURN-TIME < CBJ-DEPARTURE-TIME
051900               SET CB-ROW-IS-INVALID TO TRUE
052000               MOVE 'RETURN TIME PRECEDES DEPARTURE TIME'
052100                   TO WS-REJECT-REASON
052200           END-IF.
052300 2399-VALIDATE-TIMESTAMPS-EXIT.
052400           EXIT.
052500       EJECT
052600********************************************************************
052700*                      VALIDATE NUMERIC FIELDS                     *
052800*    STATION IDS, DISTANCE, AND DURATION MUST BE NUMERIC; DISTANCE *
052900*    AND DURATION MUST NOT BE NEGATIVE (THE PIC 9 FIELDS BELOW     *
053000*    CANNOT REPRESENT A NEGATIVE VALUE, SO THE NUMERIC-CLASS TEST  *
053100*    ON THE UNEDITED CSV FIELD IS THE ONLY GUARD NEEDED).          *
053200********************************************************************
053300 2400-VALIDATE-NUMERICS.
053400           IF CBJ-DEP-STATION-ID-X NOT NUMERIC
053500               SET CB-ROW-IS-INVALID TO TRUE
053600               MOVE 'DEPARTURE STATION ID NOT NUMERIC'
053700                   TO WS-REJECT-REASON
053800           END-IF.
053900           IF CB-ROW-IS-VALID AND CBJ-RET-STATION-ID-X NOT NUMERIC
054000               SET CB-ROW-IS-INVALID TO TRUE
054100               MOVE 'RETURN STATION ID NOT NUMERIC'
054200                   TO WS-REJECT-REASON
054300           END-IF.
054400           IF CB-ROW-IS-VALID AND CBJ-DISTANCE-M-X NOT NUMERIC
054500               SET CB-ROW-IS-INVALID TO TRUE
054600               MOVE 'DISTANCE NOT NUMERIC' TO WS-REJECT-REASON
054700           END-IF.
054800           IF CB-ROW-IS-VALID AND CBJ-DURATION-SEC-X NOT NUMERIC
054900               SET CB-ROW-IS-INVALID TO TRUE
055000               MOVE 'DURATION NOT NUMERIC' TO WS-REJECT-REASON
055100           END-IF.
055200 2499-VALIDATE-NUMERICS-EXIT.
055300           EXIT.
055400       EJECT
055500********************************************************************
055600*                       VALIDATE STATIONS                          *
055700*    BOTH THE DEPARTURE AND RETURN STATION ID/NAME PAIRS MUST      *
055800*    PASS STATION-VALIDATION FOR THE BATCH LANGUAGE (CB-DEFAULT-   *
055900*    LANG); EITHER FAILING IS ONE REJECT REASON.                   *
056000********************************************************************
056100 2500-VALIDATE-STATIONS.
056200           MOVE CB-DEFAULT-LANG      TO CBS-CHK-LANG.
056300           MOVE CBJ-DEP-STATION-ID-X TO CBS-CHK-ID.
056400           MOVE CBJ-DEP-STATION-NAME TO CBS-CHK-NAME.
056500           PERFORM 2550-CHECK-STATION
056600               THRU 2578-CHECK-STATION-EXIT.
056700           IF CB-STATION-NOT-MATCHED
056800               SET CB-ROW-IS-INVALID TO TRUE
056900               MOVE 'UNKNOWN OR MISMATCHED STATION'
057000                   TO WS-REJECT-REASON
057100           END-IF.
057200           IF CB-ROW-IS-VALID
057300               MOVE CB-DEFAULT-LANG      TO CBS-CHK-LANG
057400               MOVE CBJ-RET-STATION-ID-X TO CBS-CHK-ID
057500               MOVE CBJ-RET-STATION-NAME TO CBS-CHK-NAME
057600               PERFORM 2550-CHECK-STATION
057700                   THRU 2578-CHECK-STATION-EXIT
057800               IF CB-STATION-NOT-MATCHED
057900                   SET CB-ROW-IS-INVALID TO TRUE
058000                   MOVE 'UNKNOWN OR MISMATCHED STATION'
058100                       TO WS-REJECT-REASON
058200               END-IF
058300           END-IF.
058400 2599-VALIDATE-STATIONS-EXIT.
058500           EXIT.
058600       EJECT
058700********************************************************************
058800*                STATION-VALIDATION -- CHECK ONE STATION           *
058900*    LINEAR SEARCH OF CB-STATION-TABLE FOR (LANGUAGE, ID); A       *
059000*    MISSING ENTRY IS A MISMATCH, NO DEFAULT ACCEPTANCE.           *
059100********************************************************************
059200 2550-CHECK-STATION.
059300           SET CB-STATION-NOT-MATCHED TO TRUE.
059400           SET CBS-TABLE-IX TO 1.
059500           PERFORM 2560-SEARCH-STATION-TABLE
059600               THRU 2569-SEARCH-STATION-TABLE-EXIT
059700               VARYING CBS-TABLE-IX FROM 1 BY 1
059800               UNTIL CBS-TABLE-IX > CBS-TABLE-COUNT
059900                  OR CB-STATION-MATCHED.
060000 2578-CHECK-STATION-EXIT.
060100           EXIT.
060200 2560-SEARCH-STATION-TABLE.
060300           IF CBS-TBL-LANG (CBS-TABLE-IX) = CBS-CHK-LANG AND
060400              CBS-TBL-ID   (CBS-TABLE-IX) = CBS-CHK-ID
060500               IF CBS-TBL-NAME (CBS-TABLE-IX) = CBS-CHK-NAME
060600                   SET CB-STATION-MATCHED TO TRUE
060700               END-IF
060800           END-IF.
060900 2569-SEARCH-STATION-TABLE-EXIT.
061000           EXIT.
061100       EJECT
061200********************************************************************
061300*                    ASSIGN JOURNEY ID AND POST                    *
061400********************************************************************
061500 2600-ASSIGN-AND-POST.
061600           MOVE WS-NEXT-JOURNEY-ID    TO CBT-ID.
061700           MOVE CBJ-DEPARTURE-TIME    TO CBT-DEPARTURE-TIME.
061800           MOVE CBJ-RETURN-TIME       TO CBT-RETURN-TIME.
061900           MOVE CBJ-DEP-STATION-ID    TO CBT-DEP-STATION-ID.
062000           MOVE CBJ-RET-STATION-ID    TO CBT-RET-STATION-ID.
062100           MOVE CBJ-DURATION-SEC      TO CBT-DURATION-SEC.
062200           MOVE CBJ-DISTANCE-M        TO CBT-DISTANCE-M.
062300           MOVE CBJ-DEP-STATION-NAME  TO CBT-DEP-STATION-NAME.
062400           MOVE CBJ-RET-STATION-NAME  TO CBT-RET-STATION-NAME.
062500           MOVE CB-DEFAULT-LANG       TO CBT-LANG.
062600           WRITE JOURNEY-STORE-REC FROM CBT-JOURNEY-STORE-RECORD.
062700           IF NOT STORE-IO-COMPLETED
062800               DISPLAY MSG01-IO-ERROR ' JRNYOUT ' WS-STORE-FILE-STATUS
062900               GO TO EOJ9900-ABEND
063000           END-IF.
063100           ADD 1 TO WS-NEXT-JOURNEY-ID.
063200           ADD 1 TO WS-ROWS-ACCEPTED-CNT.
063300 2699-ASSIGN-AND-POST-EXIT.
063400           EXIT.
063500       EJECT
063600********************************************************************
063700*                        LOG A REJECTED ROW                        *
063800********************************************************************
063900 2700-LOG-REJECT.
064000           MOVE WS-ROW-NUMBER TO CBR-ROW-NUMBER.
064100           MOVE WS-REJECT-REASON TO CBR-REASON.
064200           IF WS-REJECT-POSN-KNOWN
064300               MOVE 'FIELD POS ' TO CBR-FIELD-POSN-LIT
064400               MOVE WS-REJECT-FIELD-POSN TO CBR-FIELD-POSN
064500           ELSE
064600               MOVE SPACES TO CBR-FIELD-POSN-LIT
064700               MOVE ZERO   TO CBR-FIELD-POSN
064800           END-IF.
064900           WRITE IMPORT-RPT-REC FROM CBR-REJECT-LINE.
065000           IF NOT RPT-IO-COMPLETED
065100               DISPLAY MSG01-IO-ERROR ' RPTLOG ' WS-RPT-FILE-STATUS
065200               GO TO EOJ9900-ABEND
065300           END-IF.
065400           ADD 1 TO WS-ROWS-REJECTED-CNT.
065500 2799-LOG-REJECT-EXIT.
065600           EXIT.
065700       EJECT
065800********************************************************************
065900*    CSV-PARSER -- SPLIT CB-CSV-LINE INTO CB-CSV-FIELD-TBL         *
066000*    ENTRIES AT COMMAS OUTSIDE QUOTES.  BLANKS SURROUNDING A       *
066100*    DELIMITER ARE STRIPPED; A FIELD THAT BOTH STARTS AND ENDS     *
066200*    WITH A QUOTE HAS THE QUOTES REMOVED AND EACH DOUBLED QUOTE    *
066300*    UNESCAPED TO ONE QUOTE.                                       *
066400********************************************************************
066500 3000-SPLIT-CSV-LINE.
066600           MOVE 'N' TO CB-CSV-ERROR-SW.
066700           MOVE SPACES TO CB-CSV-ERROR-CODE.
066800           MOVE ZERO TO CB-CSV-ERROR-POSN.
066900           MOVE ZERO TO CB-CSV-FIELD-COUNT.
067000           MOVE ZERO TO CB-SCAN-POS.
067100           MOVE 1 TO CB-SCAN-FLD-START.
067200           MOVE 'N' TO CB-SCAN-IN-QUOTES-SW.
067300           MOVE SPACES TO CB-SCAN-FIELD-BUFFER.
067400           SET CB-FLD-IX TO 1.
067500           MOVE SPACES TO CB-CSV-FIELD-TBL (CB-FLD-IX).
067600           PERFORM 3010-SCAN-ONE-CHAR
067700               THRU 3019-SCAN-ONE-CHAR-EXIT
067800               VARYING CB-SCAN-POS FROM 1 BY 1
067900               UNTIL CB-SCAN-POS > CB-CSV-LINE-LEN
068000                  OR CB-CSV-IN-ERROR.
068100           IF NOT CB-CSV-IN-ERROR
068200               PERFORM 3020-CLOSE-LAST-FIELD
068300                   THRU 3029-CLOSE-LAST-FIELD-EXIT
068400           END-IF.
068500 3099-SPLIT-CSV-LINE-EXIT.
068600           EXIT.
068700 3010-SCAN-ONE-CHAR.
068800           MOVE CB-CSV-LINE (CB-SCAN-POS:1) TO CB-SCAN-CHAR.
068900           IF CB-SCAN-CHAR = '"'
069000               IF CB-SCAN-IN-QUOTES
069100                   IF CB-SCAN-POS < CB-CSV-LINE-LEN AND
069200                      CB-CSV-LINE (CB-SCAN-POS + 1:1) = '"'
069300                       GO TO 3019-SCAN-ONE-CHAR-EXIT
069400                   ELSE
069500                       MOVE 'N' TO CB-SCAN-IN-QUOTES-SW
069600                   END-IF
069700               ELSE
069800                   IF CB-SCAN-POS = CB-SCAN-FLD-START
069900                       SET CB-SCAN-IN-QUOTES TO TRUE
070000                   ELSE
070100* A QUOTE THAT DOES NOT OPEN THE FIELD IS A BARE, UNESCAPED QUOTE
070200* -- REQ-0481.  FLAG IT RATHER THAN SILENTLY RE-ENTERING QUOTE MODE.
070300                       SET CB-CSV-IN-ERROR TO TRUE
070400                       SET CB-ERR-UNESCAPED-QUOTE-COMMA TO TRUE
070500                       COMPUTE CB-CSV-ERROR-POSN =
070600                           CB-CSV-FIELD-COUNT + 1
070700                       GO TO 3019-SCAN-ONE-CHAR-EXIT
070800                   END-IF
070900               END-IF
071000           ELSE
071100               IF CB-SCAN-CHAR = ',' AND NOT CB-SCAN-IN-QUOTES
071200                   PERFORM 3030-CLOSE-ONE-FIELD
071300                       THRU 3039-CLOSE-ONE-FIELD-EXIT
071400               END-IF
071500           END-IF.
071600 3019-SCAN-ONE-CHAR-EXIT.
071700           EXIT.
071800 3020-CLOSE-LAST-FIELD.
071900           MOVE CB-CSV-LINE (CB-SCAN-FLD-START:
072000                CB-CSV-LINE-LEN - CB-SCAN-FLD-START + 1)
072100               TO CB-SCAN-FIELD-BUFFER.
072200           PERFORM 3040-STORE-FIELD
072300               THRU 3049-STORE-FIELD-EXIT.
072400 3029-CLOSE-LAST-FIELD-EXIT.
072500           EXIT.
072600 3030-CLOSE-ONE-FIELD.
072700           MOVE CB-CSV-LINE (CB-SCAN-FLD-START:
072800                CB-SCAN-POS - CB-SCAN-FLD-START)
072900               TO CB-SCAN-FIELD-BUFFER.
073000           PERFORM 3040-STORE-FIELD
073100               THRU 3049-STORE-FIELD-EXIT.
073200           COMPUTE CB-SCAN-FLD-START = CB-SCAN-POS + 1.
073300 3039-CLOSE-ONE-FIELD-EXIT.
073400           EXIT.
073500 3040-STORE-FIELD.
073600           PERFORM 3050-UNESCAPE-FIELD
073700               THRU 3059-UNESCAPE-FIELD-EXIT.
073800           IF CB-CSV-FIELD-COUNT >= CB-CSV-MAX-FIELDS
073900               SET CB-CSV-IN-ERROR TO TRUE
074000               SET CB-ERR-TOO-MANY-FIELDS TO TRUE
074100               MOVE CB-CSV-FIELD-COUNT TO CB-CSV-ERROR-POSN
074200               GO TO 3049-STORE-FIELD-EXIT
074300           END-IF.
074400           ADD 1 TO CB-CSV-FIELD-COUNT.
074500           SET CB-FLD-IX TO CB-CSV-FIELD-COUNT.
074600           MOVE CB-SCAN-FIELD-BUFFER TO CB-CSV-FIELD (CB-FLD-IX).
074700 3049-STORE-FIELD-EXIT.
074800           EXIT.
074900 3050-UNESCAPE-FIELD.
075000           IF CB-SCAN-FIELD-BUFFER (1:1) = '"'
075100               MOVE 30 TO WS-UNESC-END-POS
075200               PERFORM 3052-FIND-CLOSING-QUOTE
075300                   THRU 3052-FIND-CLOSING-QUOTE-EXIT
075400                   VARYING WS-UNESC-END-POS FROM 30 BY -1
075500                   UNTIL WS-UNESC-END-POS < 2
075600                      OR CB-SCAN-FIELD-BUFFER (WS-UNESC-END-POS:1)
075700                             = '"'
075800               MOVE SPACES TO WS-UNESC-BUFFER
075900               MOVE 2 TO WS-UNESC-SRC-POS
076000               MOVE 1 TO WS-UNESC-DST-POS
076100               PERFORM 3053-COPY-UNESC-CHAR
076200                   THRU 3053-COPY-UNESC-CHAR-EXIT
076300                   UNTIL WS-UNESC-SRC-POS >= WS-UNESC-END-POS
076400               MOVE WS-UNESC-BUFFER TO CB-SCAN-FIELD-BUFFER
076500           END-IF.
076600 3059-UNESCAPE-FIELD-EXIT.
076700           EXIT.
076800 3052-FIND-CLOSING-QUOTE.
076900           CONTINUE.
077000 3052-FIND-CLOSING-QUOTE-EXIT.
077100           EXIT.
077200 3053-COPY-UNESC-CHAR.
077300           MOVE CB-SCAN-FIELD-BUFFER (WS-UNESC-SRC-POS:1)
077400               TO WS-UNESC-BUFFER (WS-UNESC-DST-POS:1).
077500           ADD 1 TO WS-UNESC-DST-POS.
077600           IF CB-SCAN-FIELD-BUFFER (WS-UNESC-SRC-POS:1) = '"' AND
077700              WS-UNESC-SRC-POS < WS-UNESC-END-POS AND
077800              CB-SCAN-FIELD-BUFFER (WS-UNESC-SRC-POS + 1:1) = '"'
077900               ADD 2 TO WS-UNESC-SRC-POS
078000           ELSE
078100               ADD 1 TO WS-UNESC-SRC-POS
078200           END-IF.
078300 3053-COPY-UNESC-CHAR-EXIT.
078400           EXIT.
078500       EJECT
078600********************************************************************
078700*    CSV-DOCUMENT -- ROW FIELD-COUNT-MATCH RULE.  ONCE THE HEADER  *
078800*    HAS ESTABLISHED THE FIELD COUNT, EVERY LATER ROW MUST MATCH   *
078900*    IT EXACTLY.                                                   *
079000********************************************************************
079100 3100-VALIDATE-FIELD-COUNT.
079200           IF CB-CSV-FIELD-COUNT > CB-CSV-REQ-FIELD-COUNT
079300               SET CB-ROW-IS-INVALID TO TRUE
079400               MOVE 'TOO MANY FIELDS ON ROW' TO WS-REJECT-REASON
079500               MOVE CB-CSV-REQ-FIELD-COUNT TO WS-REJECT-FIELD-POSN
079600               SET WS-REJECT-POSN-KNOWN TO TRUE
079700           ELSE
079800               IF CB-CSV-FIELD-COUNT < CB-CSV-REQ-FIELD-COUNT
079900                   SET CB-ROW-IS-INVALID TO TRUE
080000                   MOVE 'TOO FEW FIELDS ON ROW' TO WS-REJECT-REASON
080100                   MOVE CB-CSV-FIELD-COUNT TO WS-REJECT-FIELD-POSN
080200                   SET WS-REJECT-POSN-KNOWN TO TRUE
080300               END-IF
080400           END-IF.
080500 3199-VALIDATE-FIELD-COUNT-EXIT.
080600           EXIT.
080700       EJECT
080800********************************************************************
080900*    CSV-PARSER -- HEADER ROW VALIDITY.  EVERY HEADER FIELD MUST   *
081000*    BE NON-EMPTY AND UNIQUE WITHIN THE ROW.                       *
081100********************************************************************
081200 3200-VALIDATE-HEADER-ROW.
081300           IF CB-CSV-FIELD-COUNT = ZERO
081400               SET CB-CSV-IN-ERROR TO TRUE
081500               SET CB-ERR-EMPTY-HEADER TO TRUE
081600               GO TO 3299-VALIDATE-HEADER-ROW-EXIT
081700           END-IF.
081800           SET CB-FLD-IX TO 1.
081900           PERFORM 3210-CHECK-HEADER-FIELD
082000               THRU 3219-CHECK-HEADER-FIELD-EXIT
082100               VARYING CB-FLD-IX FROM 1 BY 1
082200               UNTIL CB-FLD-IX > CB-CSV-FIELD-COUNT
082300                  OR CB-CSV-IN-ERROR.
082400           IF NOT CB-CSV-IN-ERROR
082500               MOVE CB-CSV-FIELD-TBL TO CB-CSV-HEADER-TBL
082600           END-IF.
082700 3299-VALIDATE-HEADER-ROW-EXIT.
082800           EXIT.
082900 3210-CHECK-HEADER-FIELD.
083000           IF CB-CSV-FIELD (CB-FLD-IX) = SPACES
083100               SET CB-CSV-IN-ERROR TO TRUE
083200               SET CB-ERR-EMPTY-HEADER TO TRUE
083300               MOVE CB-FLD-IX TO CB-CSV-ERROR-POSN
083400               GO TO 3219-CHECK-HEADER-FIELD-EXIT
083500           END-IF.
083600           SET CB-FLD-IX2 TO 1.
083700           PERFORM 3220-CHECK-DUP-HEADER
083800               THRU 3229-CHECK-DUP-HEADER-EXIT
083900               VARYING CB-FLD-IX2 FROM 1 BY 1
084000               UNTIL CB-FLD-IX2 >= CB-FLD-IX
084100                  OR CB-CSV-IN-ERROR.
084200 3219-CHECK-HEADER-FIELD-EXIT.
084300           EXIT.
084400 3220-CHECK-DUP-HEADER.
084500           IF CB-CSV-FIELD (CB-FLD-IX2) = CB-CSV-FIELD (CB-FLD-IX)
084600               SET CB-CSV-IN-ERROR TO TRUE
084700               SET CB-ERR-DUP-HEADER TO TRUE
084800               MOVE CB-FLD-IX TO CB-CSV-ERROR-POSN
084900           END-IF.
085000 3229-CHECK-DUP-HEADER-EXIT.
085100           EXIT.
085200       EJECT
085300********************************************************************
085400*                          CLOSE FILES                              *
085500********************************************************************
085600 EOJ9000-CLOSE-FILES.
085700           CLOSE STATION-FILE JOURNEY-FILE JOURNEY-STORE.
085800           MOVE WS-ROWS-READ-CNT      TO CBR-TR-ROWS-READ.
085900           WRITE IMPORT-RPT-REC FROM CBR-TRAILER-READ.
086000           MOVE WS-ROWS-ACCEPTED-CNT TO CBR-TR-ROWS-ACCEPTED.
086100           WRITE IMPORT-RPT-REC FROM CBR-TRAILER-ACCEPTED.
086200           MOVE WS-ROWS-REJECTED-CNT TO CBR-TR-ROWS-REJECTED.
086300           WRITE IMPORT-RPT-REC FROM CBR-TRAILER-REJECTED.
086400           CLOSE IMPORT-RPT-FILE.
086500           DISPLAY 'CBJIMPRT ROWS READ:     ' WS-ROWS-READ-CNT.
086600           DISPLAY 'CBJIMPRT ROWS ACCEPTED: ' WS-ROWS-ACCEPTED-CNT.
086700           DISPLAY 'CBJIMPRT ROWS REJECTED: ' WS-ROWS-REJECTED-CNT.
086800           GO TO EOJ9999-EXIT.
086900 EOJ9900-ABEND.
087000           DISPLAY 'CBJIMPRT ABENDING DUE TO ERROR'.
087100 EOJ9999-EXIT.
087200           EXIT.
