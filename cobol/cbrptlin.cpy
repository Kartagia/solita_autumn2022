000100******************************************************************
000200*    CBRPTLIN -- IMPORT CONTROL REPORT PRINT LINES                *
000300*    ONE REJECT-DETAIL LINE PER BAD JOURNEY ROW, PLUS THE         *
000400*    ROWS-READ/ACCEPTED/REJECTED TRAILER BLOCK.                   *
000500******************************************************************
000600 01  CBR-REJECT-LINE.
000700     05  FILLER                    PIC X(05) VALUE 'ROW '.
000800     05  CBR-ROW-NUMBER            PIC ZZZ,ZZ9.
000900     05  FILLER                    PIC X(02) VALUE SPACES.
001000     05  CBR-REASON                PIC X(40).
001100     05  FILLER                    PIC X(02) VALUE SPACES.
001200     05  CBR-FIELD-POSN-LIT        PIC X(11) VALUE SPACES.
001300     05  CBR-FIELD-POSN            PIC Z9.
001400     05  FILLER                    PIC X(40) VALUE SPACES.
001500*
001600 01  CBR-TRAILER-LINES.
001700     05  CBR-TRAILER-READ.
001800         10  FILLER                PIC X(16) VALUE 'ROWS READ:      '.
001900         10  CBR-TR-ROWS-READ      PIC ZZZ,ZZ9.
002000         10  FILLER                PIC X(59) VALUE SPACES.
002100     05  CBR-TRAILER-ACCEPTED.
002200         10  FILLER                PIC X(16) VALUE 'ROWS ACCEPTED:  '.
002300         10  CBR-TR-ROWS-ACCEPTED  PIC ZZZ,ZZ9.
002400         10  FILLER                PIC X(59) VALUE SPACES.
002500     05  CBR-TRAILER-REJECTED.
002600         10  FILLER                PIC X(16) VALUE 'ROWS REJECTED:  '.
002700         10  CBR-TR-ROWS-REJECTED  PIC ZZZ,ZZ9.
002800         10  FILLER                PIC X(59) VALUE SPACES.
