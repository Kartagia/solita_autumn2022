000100******************************************************************
000200*    CBJRNREC -- CITY BIKE JOURNEY INPUT RECORD                  *
000300*    PARSED LAYOUT OF ONE DATA ROW FROM THE JOURNEY CSV FILE,    *
000400*    AFTER CB-CSV-PARSER HAS SPLIT AND UNESCAPED THE 8 FIELDS.   *
000500*    FIELD ORDER MATCHES THE JOURNEY FILE HEADER ROW EXACTLY.    *
000600******************************************************************
000700 01  CBJ-JOURNEY-INPUT-RECORD.
000800     05  CBJ-DEPARTURE-TIME        PIC X(19).
000900     05  CBJ-RETURN-TIME           PIC X(19).
001000     05  CBJ-DEP-STATION-ID        PIC 9(05).
001100     05  CBJ-DEP-STATION-NAME      PIC X(30).
001200     05  CBJ-RET-STATION-ID        PIC 9(05).
001300     05  CBJ-RET-STATION-NAME      PIC X(30).
001400     05  CBJ-DISTANCE-M            PIC 9(07).
001500     05  CBJ-DURATION-SEC          PIC 9(07).
001550     05  FILLER                    PIC X(01) VALUE SPACE.
001600*    ALTERNATE VIEW -- RAW (UNEDITED) FORM OF THE TWO NUMERIC
001700*    STATION ID FIELDS, USED WHILE THE NUMERIC-CLASS TEST ON THE
001800*    UNSTRUNG CSV FIELD IS STILL PENDING (SEE 2400-VALIDATE-NUMERICS
001900*    IN CBJIMPRT).
002000 01  CBJ-JOURNEY-EDIT-VIEW REDEFINES CBJ-JOURNEY-INPUT-RECORD.
002100     05  FILLER                    PIC X(38).
002200     05  CBJ-DEP-STATION-ID-X      PIC X(05).
002300     05  FILLER                    PIC X(30).
002400     05  CBJ-RET-STATION-ID-X      PIC X(05).
002500     05  FILLER                    PIC X(30).
002600     05  CBJ-DISTANCE-M-X          PIC X(07).
002700     05  CBJ-DURATION-SEC-X        PIC X(07).
002800     05  FILLER                    PIC X(01).
