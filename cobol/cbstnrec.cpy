000100******************************************************************
000200*    CBSTNREC -- CITY BIKE STATION REFERENCE                     *
000300*    STN-RECORD IS ONE LINE OF THE STATION REFERENCE CSV FILE.   *
000400*    CB-STATION-TABLE IS THE IN-MEMORY COPY BUILT AT 1200-LOAD-  *
000500*    STATION-TABLE (CBJIMPRT) AND SEARCHED BY 2550-CHECK-STATION *
000600*    (STATION-VALIDATION).  LOADED IN (LANGUAGE, STATION ID)     *
000700*    SEQUENCE AS READ -- THE FILE IS ASSUMED PRE-SORTED, SO THE  *
000800*    TABLE ITSELF IS SEARCHED SEQUENTIALLY RATHER THAN RE-SORTED.*
000900******************************************************************
001000 01  CBS-STATION-RECORD.
001100     05  CBS-LANG                  PIC X(02).
001200     05  CBS-ID                    PIC 9(05).
001300     05  CBS-NAME                  PIC X(30).
001350     05  FILLER                    PIC X(01) VALUE SPACE.
001400*
001500 01  CBS-STATION-TABLE-CTL.
001600     05  CBS-TABLE-MAX             PIC 9(05) COMP-3 VALUE 3000.
001700     05  CBS-TABLE-COUNT           PIC 9(05) COMP VALUE ZERO.
001750     05  FILLER                    PIC X(01) VALUE SPACE.
001800*
001900 01  CBS-STATION-TABLE.
002000     05  CBS-TABLE-ENTRY OCCURS 3000 TIMES
002100                         INDEXED BY CBS-TABLE-IX.
002200         10  CBS-TBL-LANG          PIC X(02).
002300         10  CBS-TBL-ID            PIC X(05).
002400         10  CBS-TBL-NAME          PIC X(30).
002450         10  FILLER                PIC X(01) VALUE SPACE.
002460*
002470 01  CBS-STATION-CHECK-ARGS.
002480*    ARGUMENTS PASSED TO 2550-CHECK-STATION (STATION-VALIDATION);
002490*    ID KEPT AS DISPLAY TEXT SINCE THE INCOMING CSV FIELD IS
002500*    COMPARED BYTE-FOR-BYTE AGAINST THE TABLE, NOT ARITHMETIC.
002510     05  CBS-CHK-LANG              PIC X(02).
002520     05  CBS-CHK-ID                PIC X(05).
002530     05  CBS-CHK-NAME              PIC X(30).
002540     05  FILLER                    PIC X(01) VALUE SPACE.
