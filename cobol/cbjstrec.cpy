000100******************************************************************
000200*    CBJSTREC -- CITY BIKE JOURNEY STORE RECORD                  *
000300*    ONE POSTED (ACCEPTED) JOURNEY, WRITTEN BY CBJIMPRT IN        *
000400*    ACCEPTANCE ORDER AND RE-READ SEQUENTIALLY BY CBJLISTG FOR    *
000500*    THE JOURNEY-LISTING SORT/REPORT.  FIXED, 151 BYTES.          *
000600******************************************************************
000700 01  CBT-JOURNEY-STORE-RECORD.
000800     05  CBT-ID                    PIC 9(09).
000900     05  CBT-DEPARTURE-TIME        PIC X(19).
001000     05  CBT-RETURN-TIME           PIC X(19).
001100     05  CBT-DEP-STATION-ID        PIC 9(05).
001200     05  CBT-RET-STATION-ID        PIC 9(05).
001300     05  CBT-DURATION-SEC          PIC 9(07).
001400     05  CBT-DISTANCE-M            PIC 9(07).
001500     05  CBT-DEP-STATION-NAME      PIC X(30).
001600     05  CBT-RET-STATION-NAME      PIC X(30).
001700     05  CBT-LANG                  PIC X(02).
001800     05  FILLER                    PIC X(18) VALUE SPACES.
001900*    ALTERNATE VIEW -- USED BY 2010-RELEASE-ONE-JOURNEY (CBJLISTG) TO
002000*    MOVE THE FIXED RECORD DIRECTLY INTO THE SORT-RECORD KEY AREA
002100*    WITHOUT UNPACKING EACH FIELD BY NAME.
002200 01  CBT-JOURNEY-STORE-KEYVIEW REDEFINES CBT-JOURNEY-STORE-RECORD.
002300     05  CBT-KV-ID                 PIC 9(09).
002400     05  CBT-KV-DEPARTURE-TIME     PIC X(19).
002500     05  FILLER                    PIC X(123).
