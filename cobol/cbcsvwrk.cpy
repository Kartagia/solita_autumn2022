000100******************************************************************
000200*    CBCSVWRK -- CSV-PARSER / CSV-DOCUMENT WORKING STORAGE       *
000300*    HOLDS ONE RAW INPUT LINE, THE FIELD TABLE SPLIT OUT OF IT,  *
000400*    THE ESTABLISHED HEADER (FIELD COUNT + NAMES), AND THE       *
000500*    PARSE-ERROR SWITCHES.  ONE COPY OF THIS AREA IS USED FOR    *
000600*    THE STATION FILE AND RE-USED FOR THE JOURNEY FILE -- THE    *
000700*    FIELD COUNT IS RE-ESTABLISHED EACH TIME 3200-VALIDATE-      *
000800*    HEADER-ROW RUNS.                                            *
000900******************************************************************
001000 01  CB-CSV-LINE-AREA.
001100     05  CB-CSV-LINE               PIC X(256).
001200     05  CB-CSV-LINE-LEN           PIC 9(03) COMP.
001250     05  FILLER                    PIC X(01) VALUE SPACE.
001300*
001400 01  CB-CSV-DOCUMENT-CTL.
001500     05  CB-CSV-HEADER-SET-SW      PIC X(01) VALUE 'N'.
001600         88  CB-HEADER-IS-SET               VALUE 'Y'.
001700     05  CB-CSV-DATA-ROW-CNT       PIC 9(07) COMP VALUE ZERO.
001800     05  CB-CSV-REQ-FIELD-COUNT    PIC 9(02) COMP VALUE ZERO.
001900     05  CB-CSV-FIELD-COUNT        PIC 9(02) COMP VALUE ZERO.
002000     05  CB-CSV-MAX-FIELDS         PIC 9(02) COMP VALUE 10.
002050     05  FILLER                    PIC X(01) VALUE SPACE.
002100*
002200 01  CB-CSV-ERROR-AREA.
002300     05  CB-CSV-ERROR-SW           PIC X(01) VALUE 'N'.
002400         88  CB-CSV-IN-ERROR                VALUE 'Y'.
002500     05  CB-CSV-ERROR-CODE         PIC X(02) VALUE SPACES.
002600         88  CB-ERR-TOO-MANY-FIELDS         VALUE 'TM'.
002700         88  CB-ERR-TOO-FEW-FIELDS          VALUE 'TF'.
002800         88  CB-ERR-EMPTY-HEADER            VALUE 'EH'.
002900         88  CB-ERR-DUP-HEADER              VALUE 'DH'.
003000         88  CB-ERR-HEADER-AFTER-DATA       VALUE 'HD'.
003100         88  CB-ERR-UNESCAPED-QUOTE-COMMA   VALUE 'UQ'.
003200     05  CB-CSV-ERROR-POSN         PIC 9(02) COMP VALUE ZERO.
003250     05  FILLER                    PIC X(01) VALUE SPACE.
003300*
003400 01  CB-CSV-FIELD-AREA.
003500     05  CB-CSV-FIELD-TBL OCCURS 10 TIMES
003600                          INDEXED BY CB-FLD-IX CB-FLD-IX2.
003700         10  CB-CSV-FIELD          PIC X(30).
003750         10  FILLER                PIC X(01) VALUE SPACE.
003800*
003900 01  CB-CSV-HEADER-AREA.
004000     05  CB-CSV-HEADER-TBL OCCURS 10 TIMES
004100                           INDEXED BY CB-HDR-IX.
004200         10  CB-CSV-HEADER-NAME    PIC X(30).
004250         10  FILLER                PIC X(01) VALUE SPACE.
004300*
004400 01  CB-CSV-SCAN-WORK.
004500     05  CB-SCAN-POS               PIC 9(03) COMP VALUE ZERO.
004600     05  CB-SCAN-FLD-START         PIC 9(03) COMP VALUE ZERO.
004700     05  CB-SCAN-IN-QUOTES-SW      PIC X(01) VALUE 'N'.
004800         88  CB-SCAN-IN-QUOTES              VALUE 'Y'.
004900     05  CB-SCAN-FIELD-BUFFER      PIC X(30) VALUE SPACES.
005000     05  CB-SCAN-CHAR              PIC X(01) VALUE SPACE.
005050     05  FILLER                    PIC X(01) VALUE SPACE.
